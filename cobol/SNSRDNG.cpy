000100******************************************************************
000200*    SNSRDNG  --  WEARABLE SENSOR CYCLE RECORD                    *
000300*                                                                 *
000400*    ONE RECORD PER MONITORING CYCLE, SUPPLIED NIGHTLY BY THE     *
000500*    TELEMETRY VENDOR EXTRACT (SEE SFTYMON REMARKS).  RECORD IS   *
000600*    4 BYTES, NO FILLER -- SEE SFTYMON DESIGN NOTES.              *
000700*                                                                 *
000800*    MAINTENANCE                                                 *
000900*    ---------------------------------------------------------   *
001000*    03/14/91  JAS  ORIGINAL COPYBOOK FOR PILOT TELEMETRY JOB     *
001100******************************************************************
001200 01  SR-SENSOR-READING.
001300     05  SR-HEART-RATE           PIC 9(03).
001400     05  SR-MOTION-FLAG          PIC X(01).
001500         88  SR-MOTION-DETECTED       VALUE "Y".
001600         88  SR-MOTION-STATIONARY     VALUE "N".
