000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SFTYMON.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE HOME TELEMETRY PILOT'S NIGHTLY
001300*          MONITORING CYCLE FOR ONE DISCHARGED PATIENT.  A CYCLE
001400*          FILE OF WEARABLE READINGS IS SCORED FOR PHYSIOLOGICAL
001500*          ABNORMALITY AGAINST A 5-CYCLE SLIDING WINDOW; WHEN THE
001600*          SCORE ESCALATES THE PROGRAM CONSUMES PATIENT CONSOLE
001700*          RESPONSES AND, IF THE PATIENT CANNOT BE CONFIRMED SAFE,
001800*          PAGES THE PATIENT'S THREE LISTED EMERGENCY CONTACTS.
001900*
002000*          A COLUMNAR REPORT IS PRODUCED SHOWING EVERY CYCLE, AND
002100*          A SEPARATE ALERT FILE CARRIES ONE RECORD PER PAGE-OUT
002200*          FOR THE OVERNIGHT ANSWERING SERVICE TO WORK FROM.
002300*
002400******************************************************************
002500
002600         CONFIG FILE (INPUT)     -   DDS0001.SFTYCFG
002700
002800         READINGS FILE (INPUT)   -   DDS0001.SFTYRDG
002900
003000         RESPONSES FILE (INPUT)  -   DDS0001.SFTYRSP
003100
003200         REPORT FILE (OUTPUT)    -   DDS0001.SFTYRPT
003300
003400         ALERTS FILE (OUTPUT)    -   DDS0001.SFTYALT
003500
003600******************************************************************
003700
003800******************************************************************
003900*    CHANGE LOG                                                  *
004000*    ---------------------------------------------------------   *
004100*    03/11/91  JAS  ORIGINAL PROGRAM FOR HOME TELEMETRY PILOT    *
004200*    03/29/91  JAS  REQ# HT-002 -- ADDED THE CONFIG-DRIVEN PIN   *
004300*                   PROTECTION SWITCH FOR THE REMOVE COMMAND     *
004400*    07/02/91  JAS  REQ# HT-011 -- CONFORMED THE REPORT'S ABNORM *
004500*                   % FIELD TO SFTYSCOR'S NEW 100-CAP            *
004600*    09/30/91  TGD  REQ# HT-014 -- BLANK/TIMEOUT RESPONSES NOW   *
004700*                   TREATED AS NOT-SAFE, NOT AS AN OPEN READ ERR *
004800*    01/09/92  TGD  REQ# HT-019 -- DEFENSIVE INSPECT ADDED TO THE*
004900*                  SLIDING WINDOW BEFORE IT IS PASSED TO SFTYSCOR*
005000*    08/14/92  AK   REQ# HT-028 -- REMOVE-COMMAND PIN MISMATCH NO*
005100*                   LONGER ABENDS, MONITORING SIMPLY CONTINUES   *
005200*    02/12/95  JAS  REQ# HT-041 -- WIDENED THE PROMPT/ALERT      *
005300*                   COUNTERS TO 9(5) COMP, PILOT OUTGREW 9(3)    *
005400*    03/03/97  RLT  REQ# HT-049 -- CORRECTED THE SHARP-JUMP TEST *
005500*                   TO COMPARE AGAINST LAST-ABNORMALITY, NOT THE *
005600*                   BASELINE HEART RATE (WAS FIRING TOO OFTEN)   *
005700*    11/02/98  RLT  Y2K REVIEW -- WS-DATE REMAINS A 2-DIGIT-YEAR *
005800*                   PAGE-HEADING FIELD ONLY, NOT USED IN ANY     *
005900*                   COMPARE OR STORED DATA -- NO CHANGE REQUIRED,*
006000*                   SIGNED OFF PER MEMO 98-77                    *
006100*    06/23/03  PDQ  REQ# HT-058 -- COSMETIC, RENUMBERED SEVERAL  *
006200*                   PARAGRAPHS FOR THE PROGRAMMER'S GUIDE        *
006300*    04/14/09  MWK  REQ# HT-071 -- ALERT REASON NOW DISTINGUISHES*
006400*                   NO-RESPONSE FROM AN EXPLICIT UNSAFE ANSWER   *
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CONFIG
007700     ASSIGN TO UT-S-SFTYCFG
007800       ORGANIZATION IS SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS CONFIG-STATUS.
008100
008200     SELECT READINGS
008300     ASSIGN TO UT-S-SFTYRDG
008400       ORGANIZATION IS SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS READINGS-STATUS.
008700
008800     SELECT RESPONSES
008900     ASSIGN TO UT-S-SFTYRSP
009000       ORGANIZATION IS SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS RESPONSES-STATUS.
009300
009400     SELECT REPORT
009500     ASSIGN TO UT-S-SFTYRPT
009600       ORGANIZATION IS SEQUENTIAL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS REPORT-STATUS.
009900
010000     SELECT ALERTS
010100     ASSIGN TO UT-S-SFTYALT
010200       ORGANIZATION IS SEQUENTIAL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS ALERTS-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  CONFIG
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 15 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS CONFIG-FILE-REC.
011500 01  CONFIG-FILE-REC             PIC X(15).
011600
011700 FD  READINGS
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 4 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS READING-FILE-REC.
012300 01  READING-FILE-REC            PIC X(04).
012400
012500 FD  RESPONSES
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 12 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RESPONSE-FILE-REC.
013100 01  RESPONSE-FILE-REC           PIC X(12).
013200
013300****** PRINT FILE -- ONE 132-BYTE LINE PER WRITE, SEE THE
013400****** WS-xxxx-LINE GROUPS BELOW FOR EVERY LAYOUT WRITTEN TO IT
013500 FD  REPORT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 132 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS RPT-REC.
014100 01  RPT-REC                     PIC X(132).
014200
014300****** ALERT RECORD IS BUILT DIRECTLY ON THE FD, NO FILLER --
014400****** THE THREE FIELDS FILL THE 85-BYTE RECORD EXACTLY
014500 FD  ALERTS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 85 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS ALERT-REC.
015100 01  ALERT-REC.
015200     05  AL-CYCLE-NO             PIC Z(4)9.
015300     05  AL-REASON               PIC X(30).
015400     05  AL-MESSAGE              PIC X(50).
015500
015600 WORKING-STORAGE SECTION.
015700
015800 01  FILE-STATUS-CODES.
015900     05  CONFIG-STATUS           PIC X(02).
016000         88  CODE-CONFIG-OK          VALUE "00".
016100     05  READINGS-STATUS         PIC X(02).
016200         88  CODE-READINGS-OK        VALUE "00".
016300     05  RESPONSES-STATUS        PIC X(02).
016400         88  CODE-RESPONSES-OK       VALUE "00".
016500     05  REPORT-STATUS           PIC X(02).
016600         88  CODE-REPORT-OK          VALUE "00".
016700     05  ALERTS-STATUS           PIC X(02).
016750         88  CODE-ALERTS-OK          VALUE "00".
016800     05  FILLER                  PIC X(01).
016900
017000****** INPUT RECORDS -- SEE THE COPY MEMBERS FOR MAINTENANCE LOG
017100 COPY SNSRDNG.
017200 COPY USRRESP.
017300 COPY MONCFG.
017400
017500******************************************************************
017600*    WS-WINDOW-TABLE IS THE 5-CYCLE SLIDING WINDOW HANDED TO     *
017700*    SFTYSCOR EACH CYCLE.  WS-WINDOW-CHARS IS A FLAT CHARACTER   *
017800*    VIEW USED ONLY BY 000-HOUSEKEEPING'S GARBLED-BYTE GUARD.    *
017900******************************************************************010992TD
018000 01  WS-WINDOW-TABLE.
018100     05  WS-WINDOW-ENTRY OCCURS 5 TIMES.
018200         10  WS-WIN-HEART-RATE   PIC 9(03).
018300         10  WS-WIN-MOTION-FLAG  PIC X(01).
018400         10  FILLER              PIC X(01).
018500 01  WS-WINDOW-CHARS REDEFINES WS-WINDOW-TABLE.
018600     05  WS-WINDOW-CHAR OCCURS 25 TIMES
018700                           PIC X(01).
018800
018850****** TWO-DIGIT-YEAR RUN DATE FOR THE PAGE HEADING ONLY --
018900****** SEE Y2K REVIEW NOTE IN THE CHANGE LOG ABOVE                110298RT
019000 01  WS-DATE                     PIC 9(06).
019100 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.
019200     05  WS-DATE-YY              PIC 9(02).
019300     05  WS-DATE-MM              PIC 9(02).
019400     05  WS-DATE-DD              PIC 9(02).
019500
019600******************************************************************
019700*    THREE FIXED EMERGENCY CONTACTS FOR THE PILOT -- LOADED AS   *
019800*    ONE FLAT VALUE STRING AND VIEWED AS A 3-ROW TABLE BELOW.    *
019900*    IF A FUTURE RELEASE LETS EACH PATIENT KEEP THEIR OWN LIST,  *
020000*    THIS TABLE MOVES INTO THE CONFIG RECORD (SEE REQ# HT-002).  *
020100******************************************************************
020200 01  WS-CONTACT-DATA.
020300     05  FILLER  PIC X(30) VALUE "MOTHER          (123) 456-7890".
020400     05  FILLER  PIC X(30) VALUE "FATHER          (123) 456-7891".
020500     05  FILLER  PIC X(30) VALUE "TRUSTED FRIEND  (123) 456-7892".
020600 01  WS-CONTACT-TABLE REDEFINES WS-CONTACT-DATA.
020700     05  WS-CONTACT-ENTRY OCCURS 3 TIMES.
020800         10  WS-CONTACT-NAME     PIC X(16).
020900         10  WS-CONTACT-PHONE    PIC X(14).
021000
021100******************************************************************
021200*    REPORT PRINT LAYOUTS -- ONE WS GROUP PER LINE TYPE, WRITTEN *
021300*    "FROM" INTO RPT-REC.  THESE ARE NOT COPYBOOKED -- THIS SHOP *
021400*    ONLY COPYBOOKS MASTER/TRANSACTION RECORDS.                  *
021500******************************************************************
021600 01  WS-TITLE-LINE.
021700     05  HDR-RUN-DATE.
021800         10  HDR-RUN-MM          PIC 9(02).
021900         10  FILLER              PIC X(01) VALUE "/".
022000         10  HDR-RUN-DD          PIC 9(02).
022100         10  FILLER              PIC X(01) VALUE "/".
022200         10  HDR-RUN-YY          PIC 9(02).
022300     05  FILLER                  PIC X(37) VALUE SPACES.
022400     05  FILLER                  PIC X(25)
022500                       VALUE "SAFETY MONITORING REPORT".
022600     05  FILLER                  PIC X(62) VALUE SPACES.
022700
022800 01  WS-CONFIG-LINE.
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  FILLER                  PIC X(13) VALUE "BASELINE HR:".
023100     05  HDR-BASELINE-HR         PIC ZZ9.
023200     05  FILLER                  PIC X(03) VALUE SPACES.
023300     05  FILLER                  PIC X(05) VALUE "PIN:".
023400     05  HDR-PIN-STATUS          PIC X(08).
023500     05  FILLER                  PIC X(03) VALUE SPACES.
023600     05  FILLER                  PIC X(20)
023700                       VALUE "ESCALATION OVER 45%".
023800     05  FILLER                  PIC X(03) VALUE SPACES.
023900     05  FILLER                  PIC X(20)
024000                       VALUE "SHARP JUMP OVER 20%".
024100     05  FILLER                  PIC X(52) VALUE SPACES.
024200
024300 01  WS-COLM-HDR-REC.
024400     05  FILLER                  PIC X(08) VALUE "CYCLE".
024500     05  FILLER                  PIC X(13) VALUE "HEART RATE".
024600     05  FILLER                  PIC X(09) VALUE "MOTION".
024700     05  FILLER                  PIC X(11) VALUE "ABNORM %".
024800     05  FILLER                  PIC X(30) VALUE "STATUS".
024900     05  FILLER                  PIC X(61) VALUE SPACES.
025000
025100 01  WS-DETAIL-LINE.
025200     05  RPT-CYCLE-NO            PIC Z(4)9.
025300     05  FILLER                  PIC X(03) VALUE SPACES.
025400     05  RPT-HEART-RATE          PIC ZZ9.
025500     05  FILLER                  PIC X(10) VALUE SPACES.
025600     05  RPT-MOTION              PIC X(01).
025700     05  FILLER                  PIC X(08) VALUE SPACES.
025800     05  RPT-ABNORMALITY         PIC ZZ9.
025900     05  FILLER                  PIC X(08) VALUE SPACES.
026000     05  RPT-STATUS              PIC X(30).
026100     05  FILLER                  PIC X(61) VALUE SPACES.
026200
026300 01  WS-BLANK-LINE.
026400     05  FILLER                  PIC X(132) VALUE SPACES.
026500
026600 01  WS-ALERT-BANNER-LINE.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  FILLER                  PIC X(21)
026900                       VALUE "*** SAFETY ALERT ***".
027000     05  FILLER                  PIC X(109) VALUE SPACES.
027100
027200 01  WS-ALERT-CONTACT-LINE.
027300     05  FILLER                  PIC X(04) VALUE SPACES.
027400     05  CONTACT-NAME-O          PIC X(16).
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600     05  CONTACT-PHONE-O         PIC X(14).
027700     05  FILLER                  PIC X(96) VALUE SPACES.
027800
027900 01  WS-ALERT-MSG-LINE.
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100     05  ALERT-MSG-O             PIC X(50).
028200     05  FILLER                  PIC X(78) VALUE SPACES.
028300
028400 01  WS-TRAILER-LINE-1.
028500     05  FILLER                  PIC X(02) VALUE SPACES.
028600     05  FILLER                  PIC X(18)
028700                       VALUE "CYCLES PROCESSED:".
028800     05  TR-CYCLES               PIC Z(4)9.
028900     05  FILLER                  PIC X(04) VALUE SPACES.
029000     05  FILLER                  PIC X(16)
029100                       VALUE "PROMPTS ISSUED:".
029200     05  TR-PROMPTS              PIC Z(4)9.
029300     05  FILLER                  PIC X(82) VALUE SPACES.
029400
029500 01  WS-TRAILER-LINE-2.
029600     05  FILLER                  PIC X(02) VALUE SPACES.
029700     05  FILLER                  PIC X(13)
029800                       VALUE "ALERTS SENT:".
029900     05  TR-ALERTS               PIC Z(4)9.
030000     05  FILLER                  PIC X(04) VALUE SPACES.
030100     05  FILLER                  PIC X(13)
030200                       VALUE "FINAL CHECK:".
030300     05  TR-FINAL-CHECK          PIC X(15).
030400     05  FILLER                  PIC X(80) VALUE SPACES.
030500
030600 01  COUNTERS-AND-ACCUMULATORS.
030700     05  WS-CYCLE-NO             PIC 9(05) COMP.
030800     05  WS-CONSECUTIVE-CTR      PIC 9(02) COMP.
030900     05  WS-CONSECUTIVE-CTR-D    PIC 9(01).
031000     05  WS-WINDOW-COUNT         PIC 9(01).
031100     05  WS-ABNORMALITY-SCORE    PIC 9(03).
031200     05  WS-LAST-ABNORMALITY     PIC 9(03) COMP.
031300     05  WS-JUMP-DELTA           PIC S9(03) COMP.
031400     05  WS-PROMPTS-ISSUED-CTR   PIC 9(05) COMP.
031500     05  WS-ALERTS-SENT-CTR      PIC 9(05) COMP.
031600     05  WS-ALERT-CYCLE-NO       PIC 9(05) COMP.
031700     05  WS-LINES-ON-PAGE        PIC 9(03) COMP.
031800     05  WS-PIN-LENGTH           PIC 9(02) COMP.
031900     05  WS-BASELINE-HR          PIC 9(03) COMP.
032000     05  WS-CONTACT-SUB          PIC 9(01) COMP.
032100     05  WS-SHIFT-SUB            PIC 9(01) COMP.
032150     05  FILLER                  PIC X(01).
032200
032300 01  FLAGS-AND-SWITCHES.
032400     05  WS-MORE-READINGS-SW     PIC X(01) VALUE "Y".
032500         88  NO-MORE-READINGS        VALUE "N".
032600     05  WS-MORE-CONFIG-SW       PIC X(01) VALUE "Y".
032700         88  NO-MORE-CONFIG          VALUE "N".
032800     05  WS-SESSION-REMOVED-SW   PIC X(01) VALUE "N".
032900         88  SESSION-REMOVED         VALUE "Y".
033000     05  WS-AWAITING-RESPONSE-SW PIC X(01) VALUE "N".
033100         88  AWAITING-RESPONSE       VALUE "Y".
033200         88  NOT-AWAITING-RESPONSE   VALUE "N".
033300     05  WS-PREV-SAFE-SW         PIC X(01) VALUE "N".
033400         88  PREV-SAID-SAFE          VALUE "Y".
033500     05  WS-LAST-ABNORM-SW       PIC X(01) VALUE "N".
033600         88  LAST-ABNORM-EXISTS      VALUE "Y".
033700     05  WS-PIN-ENABLED-SW       PIC X(01) VALUE "N".
033800         88  PIN-IS-ENABLED          VALUE "Y".
033900         88  PIN-NOT-ENABLED         VALUE "N".
034000     05  WS-SHARP-JUMP-SW        PIC X(01) VALUE "N".
034100         88  SHARP-JUMP-DETECTED     VALUE "Y".
034150     05  FILLER                  PIC X(01).
034200
034300 01  WS-VALIDATE-RESULT          PIC X(01).
034400     88  VR-SAFE                     VALUE "S".
034500     88  VR-REMOVE                   VALUE "R".
034600     88  VR-NOT-SAFE                 VALUE "N".
034700
034800 01  MISC-WS-FLDS.
034900     05  WS-ALERT-REASON         PIC X(30).
035000     05  WS-STATUS-TEXT          PIC X(30).
035100     05  WS-FINAL-CHECK-TEXT     PIC X(15).
035200     05  WS-ALERT-MESSAGE-UPPER  PIC X(50)
035300         VALUE "SAFETY CONCERN DETECTED. PLEASE CHECK ON ME.".
035400     05  WS-ALERT-MESSAGE-MIXED  PIC X(50)
035500         VALUE "Safety concern detected. Please check on me.".
035550     05  FILLER                  PIC X(01).
035600
035700 77  PARA-NAME                   PIC X(20).
035800 77  ABEND-REASON                PIC X(40).
035900 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
036000 77  ONE-VAL                     PIC 9(01) VALUE 1.
036100
036200 PROCEDURE DIVISION.
036300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036400     PERFORM 100-MAINLINE THRU 100-EXIT
036500             UNTIL NO-MORE-READINGS OR SESSION-REMOVED.
036600     PERFORM 999-CLEANUP THRU 999-EXIT.
036700     MOVE +0 TO RETURN-CODE.
036800     GOBACK.
036900
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200     DISPLAY "******** BEGIN JOB SFTYMON ********".
037300     ACCEPT WS-DATE FROM DATE.
037400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-WINDOW-TABLE.
037500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037600     PERFORM 940-READ-CONFIG THRU 940-EXIT.
037700     IF NO-MORE-CONFIG
037800         MOVE "EMPTY CONFIG FILE" TO ABEND-REASON
037900         GO TO 1000-ABEND-RTN.
038000     PERFORM 200-VALIDATE-CONFIG THRU 200-EXIT.
038100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
038200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
038300     PERFORM 900-READ-READING THRU 900-EXIT.
038400 000-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800*    200-VALIDATE-CONFIG -- REQ# HT-002: BASELINE OUT OF RANGE   *
038900*    OR A NON-MATCHING PIN CONFIRMATION DOES NOT ABEND THE JOB,  *
039000*    IT FALLS BACK TO A SAFE DEFAULT AND LOGS A WARNING LINE.    *
039100******************************************************************
039200 200-VALIDATE-CONFIG.
039300     MOVE "200-VALIDATE-CONFIG" TO PARA-NAME.
039400     PERFORM 210-VALIDATE-BASELINE-HR THRU 210-EXIT.
039500     PERFORM 220-VALIDATE-PIN THRU 220-EXIT.
039600 200-EXIT.
039700     EXIT.
039800
039900 210-VALIDATE-BASELINE-HR.
040000     IF CF-BASELINE-HR-X = SPACES
040100         MOVE 75 TO WS-BASELINE-HR
040200         GO TO 210-EXIT.
040300
040400     IF CF-BASELINE-HR-X IS NOT NUMERIC
040500         DISPLAY "*** WARN: NON-NUMERIC BASELINE HR, USING 75 ***"
040600         MOVE 75 TO WS-BASELINE-HR
040700         GO TO 210-EXIT.
040800
040900     IF CF-BASELINE-HR-N < 40 OR CF-BASELINE-HR-N > 100
041000         DISPLAY "*** WARN: BASELINE HR OUT OF RANGE, USE 75 ***"
041100         MOVE 75 TO WS-BASELINE-HR
041200         GO TO 210-EXIT.
041300
041400     MOVE CF-BASELINE-HR-N TO WS-BASELINE-HR.
041500 210-EXIT.
041600     EXIT.
041700
041800 220-VALIDATE-PIN.
041900     MOVE "N" TO WS-PIN-ENABLED-SW.
042000     IF CF-PIN = SPACES
042100         GO TO 220-EXIT.
042200
042300     MOVE ZERO TO WS-PIN-LENGTH.
042400     INSPECT CF-PIN TALLYING WS-PIN-LENGTH
042500             FOR CHARACTERS BEFORE INITIAL SPACE.
042600
042700     IF WS-PIN-LENGTH < 4
042800         DISPLAY "*** WARN: PIN TOO SHORT, PIN DISABLED ***"
042900         GO TO 220-EXIT.
043000
043100     IF CF-PIN NOT = CF-PIN-CONFIRM
043200         DISPLAY "*** WARN: PIN CONFIRM MISMATCH, DISABLED ***"
043300         GO TO 220-EXIT.
043400
043500     MOVE "Y" TO WS-PIN-ENABLED-SW.
043600 220-EXIT.
043700     EXIT.
043800
043900 100-MAINLINE.
044000     MOVE "100-MAINLINE" TO PARA-NAME.
044100     PERFORM 300-BUILD-WINDOW THRU 300-EXIT.
044200     ADD 1 TO WS-CYCLE-NO.
044300
044400     IF WS-CYCLE-NO < 5
044500         PERFORM 310-COLLECTING-CYCLE THRU 310-EXIT
044600     ELSE
044700         PERFORM 400-SCORE-CYCLE THRU 400-EXIT.
044800
044900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
045000     PERFORM 600-CHECK-REMOVE-CMD THRU 600-EXIT.
045100
045200     IF NOT SESSION-REMOVED
045300         PERFORM 900-READ-READING THRU 900-EXIT.
045400 100-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800*    300-BUILD-WINDOW -- APPEND THE CURRENT READING TO THE       *
045900*    SLIDING WINDOW.  ONCE 5 ENTRIES ARE HELD, THE OLDEST IS     *
046000*    DROPPED BY SHIFTING THE OTHER FOUR DOWN A SLOT.             *
046100******************************************************************010992TD
046200 300-BUILD-WINDOW.
046300     IF WS-WINDOW-COUNT = 5
046400         PERFORM 320-SHIFT-ONE-ENTRY THRU 320-EXIT
046500                 VARYING WS-SHIFT-SUB FROM 1 BY 1
046600                 UNTIL WS-SHIFT-SUB > 4
046700     ELSE
046800         ADD 1 TO WS-WINDOW-COUNT.
046900
047000     MOVE SR-HEART-RATE  TO WS-WIN-HEART-RATE(WS-WINDOW-COUNT).
047100     MOVE SR-MOTION-FLAG TO WS-WIN-MOTION-FLAG(WS-WINDOW-COUNT).
047200 300-EXIT.
047300     EXIT.
047400
047500 320-SHIFT-ONE-ENTRY.
047600     MOVE WS-WINDOW-ENTRY(WS-SHIFT-SUB + 1)
047700                           TO WS-WINDOW-ENTRY(WS-SHIFT-SUB).
047800 320-EXIT.
047900     EXIT.
048000
048100 310-COLLECTING-CYCLE.
048200     MOVE ZERO TO WS-ABNORMALITY-SCORE.
048300     MOVE "COLLECTING" TO WS-STATUS-TEXT.
048400 310-EXIT.
048500     EXIT.
048600
048700 400-SCORE-CYCLE.
048800     MOVE "400-SCORE-CYCLE" TO PARA-NAME.
048900*    HT-019 -- GUARD AGAINST GARBLED WINDOW BYTES                 010992TD
049000     INSPECT WS-WINDOW-CHARS REPLACING ALL LOW-VALUES BY SPACE.
049100     CALL "SFTYSCOR" USING WS-WINDOW-TABLE, WS-WINDOW-COUNT,
049200                           WS-ABNORMALITY-SCORE.
049300     PERFORM 450-ESCALATION-LOGIC THRU 450-EXIT.
049400     PERFORM 495-UPDATE-LAST-ABNORMALITY THRU 495-EXIT.
049500 400-EXIT.
049600     EXIT.
049700
049800 450-ESCALATION-LOGIC.
049900     IF AWAITING-RESPONSE
050000         PERFORM 460-AWAITING-RESPONSE THRU 460-EXIT
050100         GO TO 450-EXIT.
050200
050300     IF WS-ABNORMALITY-SCORE > 45
050400         PERFORM 470-ABOVE-THRESHOLD THRU 470-EXIT
050500         GO TO 450-EXIT.
050600
050700     PERFORM 490-NORMAL-CYCLE THRU 490-EXIT.
050800 450-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200*    460-AWAITING-RESPONSE -- STEP (D): THE PREVIOUS CYCLE       *
051300*    ALERTED AND GOT NO SAFE ANSWER.  THIS CYCLE'S ESCALATION    *
051400*    LOGIC IS SKIPPED -- WE ONLY RE-CHECK THE PATIENT.           *
051500******************************************************************
051600 460-AWAITING-RESPONSE.
051700     PERFORM 500-PROMPT-FOR-SAFETY THRU 500-EXIT.
051800     MOVE "N" TO WS-AWAITING-RESPONSE-SW.
051900     MOVE ZERO TO WS-CONSECUTIVE-CTR.
052000     MOVE "N" TO WS-PREV-SAFE-SW.
052100
052200     IF VR-SAFE
052300         MOVE "RECHECK-SAFE" TO WS-STATUS-TEXT
052400     ELSE
052500         MOVE ZERO TO WS-ALERT-CYCLE-NO
052600         MOVE WS-CYCLE-NO TO WS-ALERT-CYCLE-NO
052700         MOVE "NO-RESPONSE-RECHECK" TO WS-ALERT-REASON
052800         PERFORM 550-SEND-ALERT THRU 550-EXIT
052900         MOVE "RECHECK-ALERT" TO WS-STATUS-TEXT.
053000 460-EXIT.
053100     EXIT.
053200
053300 470-ABOVE-THRESHOLD.
053400     IF PREV-SAID-SAFE
053500         PERFORM 475-PREV-SAFE-BRANCH THRU 475-EXIT
053600     ELSE
053700         PERFORM 480-FIRST-ESCALATION THRU 480-EXIT.
053800 470-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200*    475-PREV-SAFE-BRANCH -- STEP (E) WHEN THE PATIENT HAS AN    *
054300*    OUTSTANDING "YES" ON RECORD.  A SHARP JUMP OR A 3RD         *
054400*    CONSECUTIVE ABNORMAL CYCLE FORCES A FRESH CHECK; OTHERWISE  *
054500*    THE CYCLE IS JUST TALLIED (REQ# HT-049, REQ# HT-071).       *
054600******************************************************************
054700 475-PREV-SAFE-BRANCH.
054800     MOVE "N" TO WS-SHARP-JUMP-SW.
054900     IF NOT LAST-ABNORM-EXISTS
054950         GO TO 475-CHECK-COUNTER.
055000     COMPUTE WS-JUMP-DELTA =
055100             WS-ABNORMALITY-SCORE - WS-LAST-ABNORMALITY.
055200     IF WS-JUMP-DELTA > 20
055300         MOVE "Y" TO WS-SHARP-JUMP-SW.
055400
055450 475-CHECK-COUNTER.
055500     ADD 1 TO WS-CONSECUTIVE-CTR.
055550     IF SHARP-JUMP-DETECTED
055560         GO TO 476-RECHECK-PATIENT.
055580     IF WS-CONSECUTIVE-CTR < 3
055590         GO TO 475-REPORT-CONSECUTIVE.
055600
055650 476-RECHECK-PATIENT.
055700     PERFORM 500-PROMPT-FOR-SAFETY THRU 500-EXIT.
055900     MOVE ZERO TO WS-CONSECUTIVE-CTR.
056000     MOVE "N" TO WS-PREV-SAFE-SW.
056050     IF NOT VR-SAFE
056060         GO TO 476-RECHECK-NOT-SAFE.
056100     IF SHARP-JUMP-DETECTED
056300         MOVE "SHARP-JUMP" TO WS-STATUS-TEXT
056400     ELSE
056500         MOVE "PROMPTED-SAFE" TO WS-STATUS-TEXT.
056550     GO TO 475-EXIT.
056600
056650 476-RECHECK-NOT-SAFE.
056700     MOVE WS-CYCLE-NO TO WS-ALERT-CYCLE-NO.
056800     PERFORM 540-SET-ALERT-REASON THRU 540-EXIT.
056900     PERFORM 550-SEND-ALERT THRU 550-EXIT.
057000     MOVE "Y" TO WS-AWAITING-RESPONSE-SW.
057100     MOVE "ALERT-SENT" TO WS-STATUS-TEXT.
057150     GO TO 475-EXIT.
057200
057250 475-REPORT-CONSECUTIVE.
057300     MOVE WS-CONSECUTIVE-CTR TO WS-CONSECUTIVE-CTR-D.
057400     MOVE SPACES TO WS-STATUS-TEXT.
057500     STRING "CONSECUTIVE-" DELIMITED BY SIZE
057600            WS-CONSECUTIVE-CTR-D DELIMITED BY SIZE
057700            INTO WS-STATUS-TEXT.
057800 475-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200*    480-FIRST-ESCALATION -- STEP (E) ELSE-BRANCH: THE FIRST     *
058300*    ABOVE-THRESHOLD CYCLE SINCE THE LAST NORMAL CYCLE.          *
058400******************************************************************
058500 480-FIRST-ESCALATION.
058600     PERFORM 500-PROMPT-FOR-SAFETY THRU 500-EXIT.
058700     IF VR-SAFE
058800         MOVE "Y" TO WS-PREV-SAFE-SW
058900         MOVE ZERO TO WS-CONSECUTIVE-CTR
059000         MOVE "PROMPTED-SAFE" TO WS-STATUS-TEXT
059100     ELSE
059200         MOVE WS-CYCLE-NO TO WS-ALERT-CYCLE-NO
059300         PERFORM 540-SET-ALERT-REASON THRU 540-EXIT
059400         PERFORM 550-SEND-ALERT THRU 550-EXIT
059500         MOVE "Y" TO WS-AWAITING-RESPONSE-SW
059600         MOVE "N" TO WS-PREV-SAFE-SW
059700         MOVE "ALERT-SENT" TO WS-STATUS-TEXT.
059800 480-EXIT.
059900     EXIT.
060000
060100 490-NORMAL-CYCLE.
060200     MOVE "NORMAL" TO WS-STATUS-TEXT.
060300     IF PREV-SAID-SAFE
060400         MOVE "N" TO WS-PREV-SAFE-SW
060500         MOVE ZERO TO WS-CONSECUTIVE-CTR.
060600 490-EXIT.
060700     EXIT.
060800
060900 495-UPDATE-LAST-ABNORMALITY.
061000     MOVE WS-ABNORMALITY-SCORE TO WS-LAST-ABNORMALITY.
061100     MOVE "Y" TO WS-LAST-ABNORM-SW.
061200 495-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600*    500-PROMPT-FOR-SAFETY -- CONSUME ONE RESPONSE RECORD AND    *
061700*    LET SFTYVAL CLASSIFY IT AGAINST THE CONFIGURED PIN.         *
061800******************************************************************
061900 500-PROMPT-FOR-SAFETY.
062000     MOVE "500-PROMPT-FOR-SAFETY" TO PARA-NAME.
062100     PERFORM 920-READ-RESPONSE THRU 920-EXIT.
062200     ADD 1 TO WS-PROMPTS-ISSUED-CTR.
062300     CALL "SFTYVAL" USING UR-USER-RESPONSE, CF-PIN,
062400                         WS-PIN-ENABLED-SW, WS-VALIDATE-RESULT.
062500 500-EXIT.
062600     EXIT.
062700
062800******************************************************************
062900*    540-SET-ALERT-REASON -- REQ# HT-071: A BLANK OR TIMED-OUT   *
063000*    RESPONSE IS "NO-RESPONSE"; ANY OTHER NOT-SAFE ANSWER (E.G.  *
063100*    A WRONG PIN, OR AN EXPLICIT NON-YES WORD) IS "UNSAFE-       *
063200*    RESPONSE".                                                  *
063300******************************************************************041409MK
063400 540-SET-ALERT-REASON.
063500     IF UR-COMMAND = SPACES OR UR-COMMAND = "TIMEOU"
063600         MOVE "NO-RESPONSE" TO WS-ALERT-REASON
063700     ELSE
063800         MOVE "UNSAFE-RESPONSE" TO WS-ALERT-REASON.
063900 540-EXIT.
064000     EXIT.
064100
064200 550-SEND-ALERT.
064300     MOVE "550-SEND-ALERT" TO PARA-NAME.
064400     ADD 1 TO WS-ALERTS-SENT-CTR.
064500     PERFORM 780-WRITE-ALERT-REC THRU 780-EXIT.
064600     PERFORM 760-WRITE-ALERT-BLOCK THRU 760-EXIT.
064700 550-EXIT.
064800     EXIT.
064900
065000******************************************************************
065100*    600-CHECK-REMOVE-CMD -- STEP (H): BETWEEN EVERY CYCLE THE   *
065200*    PATIENT MAY ASK TO END MONITORING.  A VALID REMOVE RUNS THE *
065300*    FINAL SAFETY CHECK AND ENDS THE SESSION; ANYTHING ELSE IS   *
065400*    IGNORED AND MONITORING CONTINUES (REQ# HT-028).             *
065500******************************************************************
065600 600-CHECK-REMOVE-CMD.
065700     MOVE "600-CHECK-REMOVE-CMD" TO PARA-NAME.
065800     PERFORM 920-READ-RESPONSE THRU 920-EXIT.
065900     CALL "SFTYVAL" USING UR-USER-RESPONSE, CF-PIN,
066000                         WS-PIN-ENABLED-SW, WS-VALIDATE-RESULT.
066100     IF VR-REMOVE
066200         MOVE "Y" TO WS-SESSION-REMOVED-SW
066300         PERFORM 970-FINAL-SAFETY-CHECK THRU 970-EXIT.
066400 600-EXIT.
066500     EXIT.
066600
066700******************************************************************
066800*    700-WRITE-PAGE-HDR / 720-WRITE-COLM-HDR -- PATTERNED ON     *
066900*    THE SHOP'S DISCHARGE-LISTING REPORT HEADINGS.               *
067000******************************************************************
067100 700-WRITE-PAGE-HDR.
067200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
067300     MOVE WS-DATE-MM TO HDR-RUN-MM.
067400     MOVE WS-DATE-DD TO HDR-RUN-DD.
067500     MOVE WS-DATE-YY TO HDR-RUN-YY.
067600     WRITE RPT-REC FROM WS-TITLE-LINE
067700         AFTER ADVANCING NEXT-PAGE.
067800
067900     MOVE WS-BASELINE-HR TO HDR-BASELINE-HR.
068000     IF PIN-IS-ENABLED
068100         MOVE "ENABLED " TO HDR-PIN-STATUS
068200     ELSE
068300         MOVE "DISABLED" TO HDR-PIN-STATUS.
068400     WRITE RPT-REC FROM WS-CONFIG-LINE
068500         AFTER ADVANCING 1.
068600     WRITE RPT-REC FROM WS-BLANK-LINE
068700         AFTER ADVANCING 1.
068800     MOVE ZERO TO WS-LINES-ON-PAGE.
068900 700-EXIT.
069000     EXIT.
069100
069200 720-WRITE-COLM-HDR.
069300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
069400     WRITE RPT-REC FROM WS-COLM-HDR-REC
069500         AFTER ADVANCING 2.
069600 720-EXIT.
069700     EXIT.
069800
069900 740-WRITE-DETAIL-LINE.
070000     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
070100     MOVE WS-CYCLE-NO TO RPT-CYCLE-NO.
070200     MOVE SR-HEART-RATE TO RPT-HEART-RATE.
070300     MOVE SR-MOTION-FLAG TO RPT-MOTION.
070400     MOVE WS-ABNORMALITY-SCORE TO RPT-ABNORMALITY.
070500     MOVE WS-STATUS-TEXT TO RPT-STATUS.
070600     WRITE RPT-REC FROM WS-DETAIL-LINE
070700         AFTER ADVANCING 1.
070800     ADD 1 TO WS-LINES-ON-PAGE.
070900     IF WS-LINES-ON-PAGE > 50
071000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
071100         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
071200 740-EXIT.
071300     EXIT.
071400
071500 745-WRITE-SESSION-END-LINE.
071600     MOVE WS-CYCLE-NO TO RPT-CYCLE-NO.
071700     MOVE ZERO TO RPT-HEART-RATE.
071800     MOVE ZERO TO RPT-ABNORMALITY.
071900     MOVE SPACES TO RPT-MOTION.
072000     MOVE WS-STATUS-TEXT TO RPT-STATUS.
072100     WRITE RPT-REC FROM WS-DETAIL-LINE
072200         AFTER ADVANCING 1.
072300 745-EXIT.
072400     EXIT.
072500
072600 760-WRITE-ALERT-BLOCK.
072700     MOVE "760-WRITE-ALERT-BLOCK" TO PARA-NAME.
072800     WRITE RPT-REC FROM WS-ALERT-BANNER-LINE
072900         AFTER ADVANCING 1.
073000     PERFORM 765-WRITE-CONTACT-LINE THRU 765-EXIT
073100             VARYING WS-CONTACT-SUB FROM 1 BY 1
073200             UNTIL WS-CONTACT-SUB > 3.
073300     MOVE WS-ALERT-MESSAGE-MIXED TO ALERT-MSG-O.
073400     WRITE RPT-REC FROM WS-ALERT-MSG-LINE
073500         AFTER ADVANCING 1.
073600     WRITE RPT-REC FROM WS-BLANK-LINE
073700         AFTER ADVANCING 1.
073800 760-EXIT.
073900     EXIT.
074000
074100 765-WRITE-CONTACT-LINE.
074200     MOVE WS-CONTACT-NAME(WS-CONTACT-SUB) TO CONTACT-NAME-O.
074300     MOVE WS-CONTACT-PHONE(WS-CONTACT-SUB) TO CONTACT-PHONE-O.
074400     WRITE RPT-REC FROM WS-ALERT-CONTACT-LINE
074500         AFTER ADVANCING 1.
074600 765-EXIT.
074700     EXIT.
074800
074900 780-WRITE-ALERT-REC.
075000     MOVE WS-ALERT-CYCLE-NO TO AL-CYCLE-NO.
075100     MOVE WS-ALERT-REASON TO AL-REASON.
075200     MOVE WS-ALERT-MESSAGE-UPPER TO AL-MESSAGE.
075300     WRITE ALERT-REC.
075400 780-EXIT.
075500     EXIT.
075600
075700 800-OPEN-FILES.
075800     MOVE "800-OPEN-FILES" TO PARA-NAME.
075900     OPEN INPUT CONFIG, READINGS, RESPONSES.
076000     OPEN OUTPUT REPORT, ALERTS.
076100 800-EXIT.
076200     EXIT.
076300
076400 850-CLOSE-FILES.
076500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
076600     CLOSE CONFIG, READINGS, RESPONSES, REPORT, ALERTS.
076700 850-EXIT.
076800     EXIT.
076900
077000 900-READ-READING.
077100     READ READINGS INTO SR-SENSOR-READING
077200         AT END MOVE "N" TO WS-MORE-READINGS-SW
077300     END-READ.
077400 900-EXIT.
077500     EXIT.
077600
077700 920-READ-RESPONSE.
077800*    HT-014 -- END OF RESPONSE FILE TREATED AS A BLANK RESPONSE,  093091TD
077900*    NOT AS AN ERROR -- THE ESCALATION LOGIC ALREADY HANDLES A    093091TD
078000*    BLANK COMMAND AS NOT-SAFE.                                   093091TD
078100     READ RESPONSES INTO UR-USER-RESPONSE
078200         AT END MOVE SPACES TO UR-USER-RESPONSE
078300     END-READ.
078400 920-EXIT.
078500     EXIT.
078600
078700 940-READ-CONFIG.
078800     READ CONFIG INTO CF-MONITOR-CONFIG
078900         AT END MOVE "N" TO WS-MORE-CONFIG-SW
079000     END-READ.
079100 940-EXIT.
079200     EXIT.
079300
079400******************************************************************
079500*    970-FINAL-SAFETY-CHECK -- END OF WATCH.  UNLIKE THE         *
079600*    ESCALATION PROMPTS, THIS CHECK IS NOT PIN-PROTECTED --      *
079700*    ONLY AN EXACT "YES" CLEARS THE PATIENT.                     *
079800******************************************************************
079900 970-FINAL-SAFETY-CHECK.
080000     MOVE "970-FINAL-SAFETY-CHECK" TO PARA-NAME.
080100     PERFORM 920-READ-RESPONSE THRU 920-EXIT.
080200     IF UR-COMMAND = "YES   "
080300         MOVE "CONFIRMED SAFE" TO WS-FINAL-CHECK-TEXT
080400     ELSE
080500         MOVE "ALERT SENT" TO WS-FINAL-CHECK-TEXT
080600         MOVE ZERO TO WS-ALERT-CYCLE-NO
080700         MOVE "FINAL-CHECK" TO WS-ALERT-REASON
080800         PERFORM 550-SEND-ALERT THRU 550-EXIT.
080900 970-EXIT.
081000     EXIT.
081100
081200 990-WRITE-TRAILER.
081300     MOVE "990-WRITE-TRAILER" TO PARA-NAME.
081400     MOVE WS-CYCLE-NO TO TR-CYCLES.
081500     MOVE WS-PROMPTS-ISSUED-CTR TO TR-PROMPTS.
081600     WRITE RPT-REC FROM WS-TRAILER-LINE-1
081700         AFTER ADVANCING 2.
081800     MOVE WS-ALERTS-SENT-CTR TO TR-ALERTS.
081900     MOVE WS-FINAL-CHECK-TEXT TO TR-FINAL-CHECK.
082000     WRITE RPT-REC FROM WS-TRAILER-LINE-2
082100         AFTER ADVANCING 1.
082200 990-EXIT.
082300     EXIT.
082400
082500 999-CLEANUP.
082600     MOVE "999-CLEANUP" TO PARA-NAME.
082700     IF NOT SESSION-REMOVED
082800         PERFORM 970-FINAL-SAFETY-CHECK THRU 970-EXIT.
082900     MOVE "SESSION-END" TO WS-STATUS-TEXT.
083000     PERFORM 745-WRITE-SESSION-END-LINE THRU 745-EXIT.
083100     PERFORM 990-WRITE-TRAILER THRU 990-EXIT.
083200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083300     DISPLAY "******** NORMAL END OF JOB SFTYMON ********".
083400 999-EXIT.
083500     EXIT.
083600
083700 1000-ABEND-RTN.
083800     DISPLAY "*** ABNORMAL END OF JOB - SFTYMON ***" UPON CONSOLE.
083900     DISPLAY ABEND-REASON UPON CONSOLE.
084000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
084100     DIVIDE ZERO-VAL INTO ONE-VAL.
