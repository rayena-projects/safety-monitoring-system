000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SFTYSCOR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SCORES A 5-CYCLE SLIDING WINDOW OF
001400*          HOME TELEMETRY READINGS (HEART RATE + MOTION FLAG)
001500*          FOR PHYSIOLOGICAL ABNORMALITY, 0-100.  CALLED ONCE
001600*          PER CYCLE BY SFTYMON FROM CYCLE 5 ONWARD.
001700*
001800*          A READING CONTRIBUTES POINTS ONLY WHEN THE PATIENT IS
001900*          STATIONARY (MOTION FLAG = N) AND THE HEART RATE IS
002000*          OUTSIDE THE NORMAL 50-80 BAND.  SEE 200-SCORE-ONE-
002100*          READING FOR THE POINT TABLE.
002200*
002300******************************************************************
002400
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700*    ---------------------------------------------------------   *
002800*    03/14/91  JAS  ORIGINAL PROGRAM FOR HOME TELEMETRY PILOT    *
002900*    03/14/91  JAS  REQ# HT-004 -- FOLDED LOWER-BAND (<45,<50)   *
003000*                   BRADYCARDIA POINTS IN PER CARDIOLOGY REVIEW  *
003100*    07/02/91  JAS  REQ# HT-011 -- CAP TOTAL SCORE AT 100 SO THE *
003200*                   PRINT LINE (ZZ9) NEVER OVERFLOWS             *
003300*    01/09/92  TGD  REQ# HT-019 -- DEFENSIVE INSPECT OF THE      *
003400*                   INCOMING WINDOW FOR LOW-VALUES BEFORE SCORING*
003500*                   -- BAD TRANSMIT BYTES WERE ABENDING THE JOB  *
003600*    08/14/92  AK   REQ# HT-027 -- CONFIRMED MOTION-FLAG COMPARE *
003700*                   IS CASE SENSITIVE, VENDOR FEED IS ALWAYS Y/N *
003800*    02/12/95  JAS  REQ# HT-041 -- WIDENED WS-RUNNING-TOTAL TO   *
003900*                   S9(3) COMP, WAS TRUNCATING ON A BAD TEST FEED*
004000*    11/02/98  RLT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,*
004100*                   NO CHANGE REQUIRED, SIGNED OFF PER MEMO 98-77*
004200*    06/23/03  PDQ  REQ# HT-058 -- COSMETIC, RENUMBERED THE POINT*
004300*                   TABLE PARAGRAPH FOR THE PROGRAMMER'S GUIDE   *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  WS-SUB                  PIC 9(02) COMP.
005800     05  WS-RUNNING-TOTAL        PIC S9(03) COMP.
005900
006000 LINKAGE SECTION.
006100******************************************************************
006200*    LK-WINDOW-TABLE IS THE CALLER'S 5-CYCLE SLIDING WINDOW.     *
006300*    THE ENTRY CARRIES A ONE-BYTE FILLER SO THE 25-BYTE TABLE    *
006400*    CAN ALSO BE VIEWED AS A FLAT CHARACTER STRING BELOW.        *
006500******************************************************************
006600 01  LK-WINDOW-TABLE.
006700     05  LK-WINDOW-ENTRY OCCURS 5 TIMES.
006800         10  LK-HEART-RATE       PIC 9(03).
006900         10  LK-MOTION-FLAG      PIC X(01).
007000         10  FILLER              PIC X(01).
007100
007200******************************************************************
007300*    HT-019 -- ALTERNATE FLAT VIEW USED TO INSPECT THE WINDOW    *
007400*    FOR LOW-VALUES BEFORE ANY ARITHMETIC IS ATTEMPTED ON IT.    *
007500******************************************************************010992TD
007600 01  LK-WINDOW-CHARS REDEFINES LK-WINDOW-TABLE.
007700     05  LK-WINDOW-CHAR OCCURS 25 TIMES
007800                           PIC X(01).
007900
008000 01  LK-WINDOW-COUNT             PIC 9(01).
008100 01  LK-WINDOW-COUNT-X REDEFINES LK-WINDOW-COUNT
008200                           PIC X(01).
008300
008400 01  LK-ABNORMALITY-SCORE        PIC 9(03).
008500 01  LK-ABNORMALITY-SCORE-X REDEFINES LK-ABNORMALITY-SCORE
008600                           PIC X(03).
008700
008800 PROCEDURE DIVISION USING LK-WINDOW-TABLE, LK-WINDOW-COUNT,
008900                          LK-ABNORMALITY-SCORE.
009000
009100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009200     PERFORM 100-SCORE-WINDOW THRU 100-EXIT.
009300     GOBACK.
009400
009500 000-HOUSEKEEPING.
009600*    HT-019 -- GUARD AGAINST GARBLED TRANSMIT BYTES               010992TD
009700     INSPECT LK-WINDOW-CHARS REPLACING ALL LOW-VALUES BY SPACE.
009800     MOVE ZERO TO WS-RUNNING-TOTAL.
009900     MOVE 1    TO WS-SUB.
010000 000-EXIT.
010100     EXIT.
010200
010300 100-SCORE-WINDOW.
010400     PERFORM 200-SCORE-ONE-READING THRU 200-EXIT
010500             VARYING WS-SUB FROM 1 BY 1
010600             UNTIL WS-SUB > LK-WINDOW-COUNT.
010700
010800*    HT-011 -- SCORE IS CAPPED AT 100, NEVER LET IT OVERFLOW      070291JS
010900*    THE ZZ9 PRINT FIELD ON THE MONITORING REPORT                 070291JS
011000     IF WS-RUNNING-TOTAL > 100
011100         MOVE 100 TO WS-RUNNING-TOTAL.
011200
011300     MOVE WS-RUNNING-TOTAL TO LK-ABNORMALITY-SCORE.
011400 100-EXIT.
011500     EXIT.
011600
011700******************************************************************
011800*    200-SCORE-ONE-READING -- ONE WINDOW ENTRY, POINTS PER THE   *
011900*    CARDIOLOGY-APPROVED HEART-RATE BAND TABLE (REQ# HT-004):    *
012000*        MOTION DETECTED................ NO POINTS               *
012100*        HR > 110 (STATIONARY)........... 25 POINTS              *
012200*        HR  101-110 (STATIONARY)......... 20 POINTS             *
012300*        HR   91-100 (STATIONARY)......... 15 POINTS             *
012400*        HR   81- 90 (STATIONARY)......... 10 POINTS             *
012500*        HR < 45 (STATIONARY)............. 20 POINTS             *
012600*        HR   45- 49 (STATIONARY)......... 10 POINTS             *
012700*        HR   50- 80 (STATIONARY).......... 0 POINTS             *
012800******************************************************************
012900 200-SCORE-ONE-READING.
013000     IF LK-MOTION-FLAG(WS-SUB) = "Y"
013100         GO TO 200-EXIT.
013200
013300     IF LK-HEART-RATE(WS-SUB) > 110
013400         ADD +25 TO WS-RUNNING-TOTAL
013500         GO TO 200-EXIT.
013600
013700     IF LK-HEART-RATE(WS-SUB) > 100
013800         ADD +20 TO WS-RUNNING-TOTAL
013900         GO TO 200-EXIT.
014000
014100     IF LK-HEART-RATE(WS-SUB) > 90
014200         ADD +15 TO WS-RUNNING-TOTAL
014300         GO TO 200-EXIT.
014400
014500     IF LK-HEART-RATE(WS-SUB) > 80
014600         ADD +10 TO WS-RUNNING-TOTAL
014700         GO TO 200-EXIT.
014800
014900     IF LK-HEART-RATE(WS-SUB) < 45
015000         ADD +20 TO WS-RUNNING-TOTAL
015100         GO TO 200-EXIT.
015200
015300     IF LK-HEART-RATE(WS-SUB) < 50
015400         ADD +10 TO WS-RUNNING-TOTAL.
015500
015600 200-EXIT.
015700     EXIT.
