000100******************************************************************
000200*    USRRESP  --  PATIENT CONSOLE RESPONSE RECORD                 *
000300*                                                                 *
000400*    ONE RECORD IS CONSUMED EACH TIME THE MONITORING JOB NEEDS A  *
000500*    PATIENT DECISION -- A SAFETY PROMPT, THE INTER-CYCLE WAIT,   *
000600*    OR THE FINAL SAFETY CHECK.  RECORD IS 12 BYTES, NO FILLER -- *
000700*    SEE SFTYMON DESIGN NOTES.  SAME SHAPE IS USED IN SFTYVAL'S   *
000800*    LINKAGE SECTION.                                             *
000900*                                                                 *
001000*    MAINTENANCE                                                 *
001100*    ---------------------------------------------------------   *
001200*    03/14/91  JAS  ORIGINAL COPYBOOK FOR PILOT TELEMETRY JOB     *
001300******************************************************************
001400 01  UR-USER-RESPONSE.
001500     05  UR-COMMAND              PIC X(06).
001600     05  UR-PIN                  PIC X(06).
