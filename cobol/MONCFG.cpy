000100******************************************************************
000200*    MONCFG   --  PATIENT MONITORING CONFIGURATION RECORD         *
000300*                                                                 *
000400*    ONE RECORD PER RUN -- SET UP BY DISCHARGE PLANNING WHEN THE  *
000500*    PATIENT IS ENROLLED IN THE HOME TELEMETRY PILOT.  RECORD IS  *
000600*    15 BYTES, NO FILLER -- SEE SFTYMON DESIGN NOTES.             *
000700*                                                                 *
000800*    CF-BASELINE-HR-X/-N IS A CLASSIC DOUBLE-DEFINE SO THE EDIT   *
000900*    PARAGRAPH CAN TEST FOR NUMERIC BEFORE TREATING THE INCOMING  *
001000*    FIELD AS A NUMBER -- A BLANK BASELINE FIELD IS VALID (MEANS  *
001100*    "USE THE DEFAULT") BUT IS NOT NUMERIC.                       *
001200*                                                                 *
001300*    MAINTENANCE                                                 *
001400*    ---------------------------------------------------------   *
001500*    03/14/91  JAS  ORIGINAL COPYBOOK FOR PILOT TELEMETRY JOB     *
001600*    11/02/98  RLT  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,  *
001700*                   NO CHANGE REQUIRED, SIGNED OFF PER MEMO 98-77 *
001800******************************************************************
001900 01  CF-MONITOR-CONFIG.
002000     05  CF-BASELINE-HR-X        PIC X(03).
002100     05  CF-BASELINE-HR-N REDEFINES CF-BASELINE-HR-X
002200                                 PIC 9(03).
002300     05  CF-PIN                  PIC X(06).
002400     05  CF-PIN-CONFIRM          PIC X(06).
