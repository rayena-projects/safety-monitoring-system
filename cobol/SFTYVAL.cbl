000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SFTYVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM CLASSIFIES ONE PATIENT CONSOLE
001400*          RESPONSE FOR SFTYMON -- IS THE PATIENT SAFE, DID THE
001500*          PATIENT ASK TO END MONITORING (REMOVE), OR IS THE
001600*          RESPONSE UNUSABLE (BLANK, TIMED OUT, BAD PIN)?
001700*
001800*          CALLED FROM BOTH THE ESCALATION SAFETY PROMPT AND
001900*          THE INTER-CYCLE REMOVE-COMMAND CHECK -- THE CALLER
002000*          TELLS US VIA LK-PIN-ENABLED-SW WHETHER A REMOVE MUST
002100*          CARRY A MATCHING PIN FOR THIS PATIENT.
002200*
002300******************************************************************
002400
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700*    ---------------------------------------------------------   *
002800*    03/18/91  JAS  ORIGINAL PROGRAM FOR HOME TELEMETRY PILOT    *
002900*    04/02/91  JAS  REQ# HT-006 -- COMMAND COMPARE MUST BE CASE  *
003000*                   INSENSITIVE, VENDOR CONSOLE SENDS MIXED CASE *
003100*    09/30/91  TGD  REQ# HT-014 -- TIMEOUT TREATED SAME AS BLANK *
003200*                   RESPONSE, BOTH CLASSIFY AS NOT-SAFE          *
003300*    01/09/92  TGD  REQ# HT-019 -- PIN COMPARE MUST BE EXACT,    *
003400*                   NO CASE-FOLD, AND MUST BE ALL DIGITS BEFORE  *
003450*                   THE COMPARE IS EVEN ATTEMPTED                *
003500*    08/14/92  AK   REQ# HT-028 -- REMOVE W/O REQUIRED PIN NOW   *
003600*                   CLASSIFIES NOT-SAFE INSTEAD OF ABENDING      *
003700*    11/02/98  RLT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,*
003800*                   NO CHANGE REQUIRED, SIGNED OFF PER MEMO 98-77*
003900*    06/23/03  PDQ  REQ# HT-059 -- COSMETIC, ALIGNED PARAGRAPH   *
004000*                   NAMES WITH THE PROGRAMMER'S GUIDE            *
004050*    05/14/09  MWK  REQ# HT-071 -- YES NO LONGER BYPASSES THE    *
004060*                   PIN CHECK, SEE 200-CHECK-COMMAND-PIN BELOW   *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     CLASS PIN-DIGIT-CLASS IS "0" THRU "9".
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-COMMAND-WORK         PIC X(06).
005650*    HT-071 -- WHICH RESULT 200-CHECK-COMMAND-PIN SHOULD SET
005660*    WHEN THE PIN CHECK PASSES OR IS NOT REQUIRED
005670     05  WS-DESIRED-RESULT       PIC X(01).
005680         88  WS-WANT-SAFE            VALUE "S".
005690         88  WS-WANT-REMOVE          VALUE "R".
005700 01  WS-COMMAND-WORK-CHARS REDEFINES WS-COMMAND-WORK.
005800     05  WS-COMMAND-CHAR OCCURS 6 TIMES
005900                           PIC X(01).
006000
006100 LINKAGE SECTION.
006200******************************************************************
006300*    LK-RESPONSE-REC IS THE SAME 12-BYTE SHAPE AS USRRESP.       *
006400*    LK-RESPONSE-CHARS IS A FLAT CHARACTER VIEW USED ONLY BY     *
006500*    000-HOUSEKEEPING TO GUARD AGAINST LOW-VALUES ON A GARBLED   *
006600*    RESPONSE RECORD.                                            *
006700******************************************************************
006800 01  LK-RESPONSE-REC.
006900     05  LK-COMMAND              PIC X(06).
007000     05  LK-PIN                  PIC X(06).
007100 01  LK-RESPONSE-CHARS REDEFINES LK-RESPONSE-REC.
007200     05  LK-RESPONSE-CHAR OCCURS 12 TIMES
007300                           PIC X(01).
007400
007500 01  LK-CONFIG-PIN               PIC X(06).
007600*    HT-019 -- NUMERIC-CLASS VIEW, PIN MUST BE ALL DIGITS         010992TD
007700 01  LK-CONFIG-PIN-N REDEFINES LK-CONFIG-PIN
007800                           PIC 9(06).
007900
008000 01  LK-PIN-ENABLED-SW           PIC X(01).
008100     88  LK-PIN-IS-ENABLED           VALUE "Y".
008200     88  LK-PIN-NOT-ENABLED          VALUE "N".
008300
008400 01  LK-VALIDATE-RESULT          PIC X(01).
008500     88  VR-SAFE                     VALUE "S".
008600     88  VR-REMOVE                   VALUE "R".
008700     88  VR-NOT-SAFE                 VALUE "N".
008800
008900 PROCEDURE DIVISION USING LK-RESPONSE-REC, LK-CONFIG-PIN,
009000                          LK-PIN-ENABLED-SW, LK-VALIDATE-RESULT.
009100
009200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009300     PERFORM 100-CLASSIFY-COMMAND THRU 100-EXIT.
009400     GOBACK.
009500
009600 000-HOUSEKEEPING.
009700*    HT-014 -- GUARD AGAINST GARBLED CONSOLE BYTES                093091TD
009800     INSPECT LK-RESPONSE-CHARS REPLACING ALL LOW-VALUES BY SPACE.
009900     SET VR-NOT-SAFE TO TRUE.
010000     MOVE LK-COMMAND TO WS-COMMAND-WORK.
010100*    HT-006 -- CASE-FOLD THE COMMAND BEFORE COMPARING             040291JS
010200     INSPECT WS-COMMAND-WORK
010300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
010400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010500 000-EXIT.
010600     EXIT.
010700
010800******************************************************************
010900*    100-CLASSIFY-COMMAND -- BLANK OR "TIMEOUT" LEAVE THE        *
011000*    NOT-SAFE DEFAULT SET IN 000-HOUSEKEEPING STANDING.  A       *
011100*    RECOGNIZED "YES" OR "REMOVE" BOTH GO TO                     *
011200*    200-CHECK-COMMAND-PIN TO SEE WHETHER A PIN IS REQUIRED      *
011250*    BEFORE THE RESULT IS SET (HT-071).                          *
011300******************************************************************
011400 100-CLASSIFY-COMMAND.
011500     IF WS-COMMAND-WORK = SPACES
011600         GO TO 100-EXIT.
011700
011800     IF WS-COMMAND-WORK = "TIMEOU"
011900         GO TO 100-EXIT.
012000
012100     IF WS-COMMAND-WORK = "YES   "
012150         SET WS-WANT-SAFE TO TRUE
012160         PERFORM 200-CHECK-COMMAND-PIN THRU 200-EXIT
012200         GO TO 100-EXIT.
012300
012500     IF WS-COMMAND-WORK = "REMOVE"
012550         SET WS-WANT-REMOVE TO TRUE
012600         PERFORM 200-CHECK-COMMAND-PIN THRU 200-EXIT.
012700
012800 100-EXIT.
012900     EXIT.
013000
013100******************************************************************
013200*    200-CHECK-COMMAND-PIN -- HT-028: A REMOVE WITHOUT THE       *
013250*    REQUIRED PIN, OR WITH THE WRONG PIN, IS NOT-SAFE, NOT AN    *
013300*    ABEND -- THE MONITORING CYCLE CONTINUES.  PIN COMPARE IS    *
013400*    EXACT, NO CASE-FOLD (HT-019, PINS ARE DIGITS ONLY).         *
013450*    HT-071: A YES CARRIES THE SAME PIN REQUIREMENT AS A REMOVE  *
013470*    -- WS-DESIRED-RESULT TELLS US WHICH RESULT TO SET WHEN THE  *
013480*    PIN CHECK PASSES OR NO PIN IS CONFIGURED FOR THIS PATIENT.  *
013500******************************************************************
013700 200-CHECK-COMMAND-PIN.
013800     IF LK-PIN-NOT-ENABLED
013900         GO TO 200-SET-DESIRED-RESULT.
014100
014150*    HT-019 -- A GARBLED OR NON-NUMERIC PIN ENTRY CAN NEVER       010992TD
014160*    MATCH THE CONFIGURED PIN, SO IT IS REJECTED WITHOUT EVEN     010992TD
014170*    ATTEMPTING THE COMPARE                                       010992TD
014180     IF LK-PIN IS NOT PIN-DIGIT-CLASS
014190         SET VR-NOT-SAFE TO TRUE
014195         GO TO 200-EXIT.
014200     IF LK-PIN NOT = LK-CONFIG-PIN
014250         SET VR-NOT-SAFE TO TRUE
014280         GO TO 200-EXIT.
014290
014295 200-SET-DESIRED-RESULT.
014300     IF WS-WANT-SAFE
014330         SET VR-SAFE TO TRUE
014400     ELSE
014500         SET VR-REMOVE TO TRUE.
014600
014700 200-EXIT.
014800     EXIT.
